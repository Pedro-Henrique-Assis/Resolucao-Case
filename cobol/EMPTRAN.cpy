000100*****************************************************************
000200* Copybook name:   EMPTRAN.                                     *
000300* Original author: B STEARNS.                                   *
000400*
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 03-14-86   B STEARNS     Initial transaction layout (A/C/D).  *
000900* 09-02-91   R PATTERSON   Added AC/AQ/AU/AD evaluation codes   *
001000*                          and the four behavioral score fields *
001100*                          for REQ-91-114.                      *
001200* 11-18-94   R PATTERSON   Added EC/EQ/EL/EU/ED delivery codes, *
001300*                          TRN-ENTREGA-ID, TRN-DESCRICAO and    *
001400*                          TRN-NOTA-ENTREGA for REQ-94-140.     *
001500* 01-06-99   T OKAFOR      Y2K DATE WINDOW REVIEW - NO CHANGE   *
001600*                          REQUIRED, DATES ALREADY CCYYMMDD.    *
001700*****************************************************************
001800*
001900* RECORD  : TRANSACTION-FILE                                    *
002000* PURPOSE : ONE MAINTENANCE OR INQUIRY REQUEST PER RECORD.
002100*           TRN-CODE SELECTS WHICH OF THE FOURTEEN TRANSACTION
002200*           TYPES APPLIES - SEE SEQ3000 PARAGRAPH 370 FOR THE
002300*           DISPATCH TABLE.  UNSUPPLIED FIELDS ARRIVE BLANK OR
002400*           ZERO AND ARE LEFT ALONE BY THE UPDATE PARAGRAPHS.
002450*           127 BYTES, NO SPARE ROOM - NO FILLER PAD ON THIS
002460*           RECORD, SAME AS EMPMAST.
002500*****************************************************************
002600 01  TRN-TRANSACTION-RECORD.
002700     05  TRN-CODE                   PIC X(02).
002800         88  TRN-88-REGISTRA-COLAB          VALUE 'CC'.
002900         88  TRN-88-ATUALIZA-COLAB          VALUE 'CU'.
003000         88  TRN-88-EXCLUI-COLAB             VALUE 'CD'.
003100         88  TRN-88-CONSULTA-COLAB           VALUE 'CQ'.
003200         88  TRN-88-CALCULA-PERFORMANCE      VALUE 'CP'.
003300         88  TRN-88-REGISTRA-AVAL            VALUE 'AC'.
003400         88  TRN-88-CONSULTA-AVAL            VALUE 'AQ'.
003500         88  TRN-88-ATUALIZA-AVAL            VALUE 'AU'.
003600         88  TRN-88-EXCLUI-AVAL              VALUE 'AD'.
003700         88  TRN-88-REGISTRA-ENTREGA         VALUE 'EC'.
003800         88  TRN-88-CONSULTA-ENTREGA         VALUE 'EQ'.
003900         88  TRN-88-LISTA-ENTREGA            VALUE 'EL'.
004000         88  TRN-88-ATUALIZA-ENTREGA         VALUE 'EU'.
004100         88  TRN-88-EXCLUI-ENTREGA           VALUE 'ED'.
004200     05  TRN-MATRICULA              PIC 9(08).
004300     05  TRN-ENTREGA-ID              PIC 9(04).
004400     05  TRN-NOME                   PIC X(30).
004500     05  TRN-DT-ADMISSAO             PIC 9(08).
004600     05  TRN-CARGO                  PIC X(20).
004700     05  TRN-NOTA-1                  PIC 9(01)V9(02).
004800     05  TRN-NOTA-2                  PIC 9(01)V9(02).
004900     05  TRN-NOTA-3                  PIC 9(01)V9(02).
005000     05  TRN-NOTA-4                  PIC 9(01)V9(02).
005100     05  TRN-DESCRICAO               PIC X(40).
005200     05  TRN-NOTA-ENTREGA            PIC 9(01)V9(02).
