000100*****************************************************************
000200* Copybook name:   EMPMAST.                                     *
000300* Original author: B STEARNS.                                   *
000400*
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 03-14-86   B STEARNS     Initial employee master layout.      *
000900* 09-02-91   R PATTERSON   Added behavioral evaluation scores   *
001000*                          and EMP-AVAL-FLAG, REQ-91-114.       *
001100* 11-18-94   R PATTERSON   Added EMP-ENTREGA table (4 slots)    *
001200*                          for delivery tracking, REQ-94-140.   *
001300* 01-06-99   T OKAFOR      Y2K DATE WINDOW REVIEW - DATES ARE   *
001400*                          STORED CCYYMMDD, NO 2-DIGIT YEARS IN
001500*                          THIS LAYOUT. NO CHANGE REQUIRED.     *
001800*****************************************************************
001900*
002000* RECORD  : EMPLOYEE-MASTER-IN / EMPLOYEE-MASTER-OUT
002100* PURPOSE : ONE COLLABORATOR PER RECORD - IDENTIFYING DATA,
002200*           THE BEHAVIORAL EVALUATION (IF ANY) AND UP TO FOUR
002300*           DELIVERY SLOTS.  FIXED LENGTH, NO SPARE BYTES - THE
002400*           LAYOUT BELOW TOTALS EXACTLY 268 CHARACTERS, SO NO
002500*           FILLER PAD IS CARRIED ON THIS RECORD.
002600*****************************************************************
002700 01  EMP-MASTER-RECORD.
002800     05  EMP-MATRICULA              PIC 9(08).
002900     05  EMP-NOME                   PIC X(30).
003000     05  EMP-DT-ADMISSAO             PIC 9(08).
003100     05  EMP-CARGO                  PIC X(20).
003200     05  EMP-AVAL-FLAG               PIC X(01).
003300         88  EMP-88-AVALIADO                 VALUE 'Y'.
003400         88  EMP-88-NAO-AVALIADO             VALUE 'N'.
003500     05  EMP-NOTA-COMPORTAMENTAL     PIC 9(01)V9(02).
003600     05  EMP-NOTA-APRENDIZADO        PIC 9(01)V9(02).
003700     05  EMP-NOTA-TOMADA-DECISAO     PIC 9(01)V9(02).
003800     05  EMP-NOTA-AUTONOMIA          PIC 9(01)V9(02).
003900     05  EMP-ENTREGA-COUNT           PIC 9(01).
004000     05  EMP-ENTREGA OCCURS 4 TIMES
004100                    INDEXED BY EMP-ENTREGA-IX.
004200         10  ENT-ID                  PIC 9(04).
004300         10  ENT-DESCRICAO           PIC X(40).
004400         10  ENT-NOTA                PIC 9(01)V9(02).
