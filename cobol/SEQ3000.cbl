000100*****************************************************************
000200* TITLE..........: SEQ3000 - COLLABORATOR PERFORMANCE
000300*                  EVALUATION BATCH UPDATE                      *
000400* PROGRAMMER.....: B STEARNS
000500* PROGRAM DESC...: UPDATES THE COLLABORATOR MASTER FILE FROM A
000600*                  STREAM OF REGISTRATION, EVALUATION AND
000700*                  DELIVERY TRANSACTIONS, COMPUTES THE
000800*                  BEHAVIORAL AND DELIVERY AVERAGES AND THE
000900*                  FINAL PERFORMANCE SCORE, AND PRODUCES THE
001000*                  UPDATED MASTER, THE PERFORMANCE REPORT AND
001100*                  THE REJECTED-TRANSACTION LOG.
001200* FILE DESC......: SOLE SOURCE MODULE OF THE APPLICATION.
001300*****************************************************************
001400*
001500* CHANGE LOG
001600* DATE       INIT  REQUEST    DESCRIPTION
001700* ---------- ----  ---------  -------------------------------
001800* 03-14-86   BS    N/A        INITIAL VERSION. EMPLOYEE
001900*                             MAINTENANCE ONLY (ADD/CHANGE/
002000*                             DELETE), NO EVALUATIONS.
002100* 03-15-86   BS    N/A        ADDED NEWMAST/ERRTRAN FILE
002200*                             STATUS CHECKS AFTER THE SHOP'S
002300*                             ABEND ON A FULL SCRATCH PACK.
002400* 09-02-91   RP    91-114     ADDED AC/AQ/AU/AD EVALUATION
002500*                             TRANSACTIONS AND THE 700-SERIES
002600*                             AVERAGE ROUTINES.
002700* 09-09-91   RP    91-114     ADDED CQ INQUIRY TRANSACTION AND
002800*                             THE PERFORMANCE REPORT FILE.
002900* 03-21-92   RP    92-048     REJECTED TRANSACTIONS NOW CARRY A
003000*                             REASON TEXT ON ERRTRAN INSTEAD OF
003100*                             JUST THE RAW RECORD.
003200* 11-18-94   RP    94-140     ADDED EC/EQ/EL/EU/ED DELIVERY
003300*                             TRANSACTIONS, THE EMP-ENTREGA
003400*                             TABLE AND THE 480-520 PARAGRAPHS.
003500* 11-22-94   RP    94-140     ADDED CP PERFORMANCE CALCULATION
003600*                             AND THE END-OF-RUN TOTALS BLOCK.
003700* 12-02-94   RP    94-151     DELIVERY IDS NOW COMPUTED FROM THE
003800*                             HIGHEST ID ON FILE, NOT FROM THE
003900*                             SLOT COUNT, SO A DELETE FOLLOWED
004000*                             BY AN ADD DOES NOT REISSUE AN ID.
004100* 01-06-99   TO    99-003     YEAR 2000 READINESS REVIEW - ALL
004200*                             DATE FIELDS ON THIS PROGRAM ARE
004300*                             ALREADY CCYYMMDD (8 DIGITS). NO
004400*                             CODE CHANGE REQUIRED. SIGNED OFF.
004500* 04-22-03   TO    03-061     WIDENED EMP-NOME/TRN-NOME TO 30
004600*                             BYTES AFTER THE 2ND-SHIFT ABEND
004700*                             ON A LONG HYPHENATED SURNAME.
004800* 04-23-03   TO    03-061     WIDENED THE REPORT DETAIL LINE TO
004900*                             MATCH.
005000* 08-14-07   TO    07-019     ADDED THE PRE-SCAN PASS (PARA
005100*                             1050/1060) SO CC REGISTRATIONS GET
005200*                             A MATRICULA HIGHER THAN ANY ON
005300*                             THE OLD MASTER, NOT JUST HIGHER
005400*                             THAN THE LAST ONE WRITTEN.
005500*****************************************************************
005600
005700 IDENTIFICATION DIVISION.
005800
005900 PROGRAM-ID.  SEQ3000.
006000 AUTHOR.  B STEARNS.
006100 INSTALLATION.  DATA PROCESSING - PERSONNEL SYSTEMS.
006200 DATE-WRITTEN.  03-14-86.
006300 DATE-COMPILED.
006400 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
006500
006600 ENVIRONMENT DIVISION.
006700
006800 CONFIGURATION SECTION.
006900
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200
007300 INPUT-OUTPUT SECTION.
007400
007500 FILE-CONTROL.
007600
007700     SELECT TRANSACTION-FILE  ASSIGN TO EMPTRAN.
007800     SELECT EMPLOYEE-MASTER-IN  ASSIGN TO OLDEMP.
007900     SELECT EMPLOYEE-MASTER-OUT  ASSIGN TO NEWEMP
008000                     FILE STATUS IS NEWMAST-FILE-STATUS.
008100     SELECT PERFORMANCE-REPORT  ASSIGN TO PERFRPT
008200                     FILE STATUS IS PERFRPT-FILE-STATUS.
008300     SELECT ERROR-LOG  ASSIGN TO ERRTRAN
008400                     FILE STATUS IS ERRTRAN-FILE-STATUS.
008500
008600 DATA DIVISION.
008700
008800 FILE SECTION.
008900
009000 FD  TRANSACTION-FILE.
009100
009200 01  TRANSACTION-RECORD      PIC X(127).
009300
009400 FD  EMPLOYEE-MASTER-IN.
009500
009600 01  OLD-MASTER-RECORD       PIC X(268).
009700
009800 FD  EMPLOYEE-MASTER-OUT.
009900
010000     COPY EMPMAST REPLACING LEADING ==EMP-== BY ==NM-==
010100                            LEADING ==ENT-== BY ==NTM-==.
010200
010300 FD  PERFORMANCE-REPORT.
010400
010500     COPY EMPRPT.
010600
010700 FD     ERROR-LOG.
010800
010900 01  ERROR-LOG-RECORD       PIC X(132).
011000
011100 WORKING-STORAGE SECTION.
011200
011300 01  SWITCHES.
011400     05  ALL-RECORDS-PROCESSED-SWITCH    PIC X   VALUE "N".
011500         88  ALL-RECORDS-PROCESSED               VALUE "Y".
011600     05  NEED-TRANSACTION-SWITCH         PIC X   VALUE "Y".
011700         88  NEED-TRANSACTION                    VALUE "Y".
011800     05  NEED-MASTER-SWITCH              PIC X   VALUE "Y".
011900         88  NEED-MASTER                         VALUE "Y".
012000     05  WRITE-MASTER-SWITCH             PIC X   VALUE "N".
012100         88  WRITE-MASTER                        VALUE "Y".
012200     05  WS-FIM-PRESCAN-SWITCH           PIC X   VALUE "N".
012300         88  WS-FIM-PRESCAN                      VALUE "Y".
012400     05  WS-PRIMEIRA-LINHA-SWITCH        PIC X   VALUE "Y".
012500         88  WS-PRIMEIRA-LINHA                   VALUE "Y".
012600
012700 01  WS-FLAGS-VALIDACAO.
012800     05  WS-ENTREGA-ACHADA-SWITCH        PIC X   VALUE "N".
012900         88  WS-ENTREGA-ACHADA                   VALUE "Y".
013000     05  WS-NOTA-VALIDA-SWITCH           PIC X   VALUE "Y".
013100         88  WS-NOTA-VALIDA                       VALUE "Y".
013150     05  WS-EC-REGISTRO-OK-SWITCH        PIC X   VALUE "N".
013160         88  WS-EC-REGISTRO-OK                   VALUE "Y".
013200
013300 01  WS-FLAGS-CALCULO.
013400     05  WS-TEM-AVALIACAO-SWITCH         PIC X   VALUE "N".
013500         88  WS-TEM-AVALIACAO                    VALUE "Y".
013600     05  WS-TEM-ENTREGAS-SWITCH          PIC X   VALUE "N".
013700         88  WS-TEM-ENTREGAS                      VALUE "Y".
013800     05  WS-TEM-NOTA-FINAL-SWITCH        PIC X   VALUE "N".
013900         88  WS-TEM-NOTA-FINAL                   VALUE "Y".
014000
014100 01  FILE-STATUS-FIELDS.
014200     05  NEWMAST-FILE-STATUS     PIC XX.
014300         88  NEWMAST-SUCCESSFUL          VALUE "00".
014400     05  ERRTRAN-FILE-STATUS     PIC XX.
014500         88  ERRTRAN-SUCCESSFUL          VALUE "00".
014600     05  PERFRPT-FILE-STATUS     PIC XX.
014700         88  PERFRPT-SUCCESSFUL          VALUE "00".
014800
014900 01  WS-CONTADORES.
015000     05  WS-CTR-LIDOS                PIC 9(07)  COMP VALUE ZERO.
015100     05  WS-CTR-INCLUIDOS            PIC 9(05)  COMP VALUE ZERO.
015200     05  WS-CTR-ATUALIZADOS          PIC 9(05)  COMP VALUE ZERO.
015300     05  WS-CTR-EXCLUIDOS            PIC 9(05)  COMP VALUE ZERO.
015400     05  WS-CTR-AVALIACOES           PIC 9(05)  COMP VALUE ZERO.
015500     05  WS-CTR-ENTREGAS             PIC 9(05)  COMP VALUE ZERO.
015600     05  WS-CTR-LINHAS-IMPRESSAS     PIC 9(05)  COMP VALUE ZERO.
015700     05  WS-CTR-REJEITADOS           PIC 9(05)  COMP VALUE ZERO.
015800
015900 01  WS-SUBSCRITOS.
016000     05  WS-IX-ENTREGA                PIC 9(02) COMP VALUE ZERO.
016100     05  WS-IX-LIVRE                  PIC 9(02) COMP VALUE ZERO.
016200     05  WS-INDICE-ENTREGA-ACHADO     PIC 9(02) COMP VALUE ZERO.
016300     05  WS-PROXIMO-ENTREGA-ID        PIC 9(04) COMP VALUE ZERO.
016400
016500 01  WS-ACUMULADORES-CALCULO.
016600     05  WS-SOMA-COMPORTAMENTAL       PIC 9(02)V9(02) COMP
016700                                                  VALUE ZERO.
016800     05  WS-SOMA-ENTREGAS             PIC 9(02)V9(02) COMP
016900                                                  VALUE ZERO.
017000     05  WS-NOTA-A-VALIDAR            PIC 9(01)V9(02).
017100
017200 01  WS-RESULTADOS-CALCULO.
017300     05  WS-MEDIA-COMPORTAMENTAL      PIC 9(01)V9(02) VALUE ZERO.
017400     05  WS-MEDIA-ENTREGAS            PIC 9(01)V9(02) VALUE ZERO.
017500     05  WS-NOTA-FINAL                PIC 9(02)V9(02) VALUE ZERO.
017600
017700 77  WS-ULTIMA-MATRICULA             PIC 9(08) VALUE ZERO.
017800 77  WS-PROXIMA-MATRICULA            PIC 9(08) VALUE ZERO.
017900 77  WS-ULTIMA-MATRICULA-IMPRESSA    PIC 9(08) VALUE ZERO.
018000
018100 01  WS-MOTIVO-REJEICAO               PIC X(40) VALUE SPACES.
018200
018300 01  WS-MENSAGENS-REJEICAO.
018400     05  WS-MSG-NAO-ENCONTRADO
018500             PIC X(40) VALUE "COLABORADOR NAO ENCONTRADO".
018600     05  WS-MSG-SEM-AVALIACAO-CP
018700         PIC X(40) VALUE "AVALIACAO COMPORTAMENTAL NAO REALIZADA".
018800     05  WS-MSG-MINIMO-2-ENTREGAS
018900             PIC X(40) VALUE "MINIMO 2 ENTREGAS EXIGIDO".
019000     05  WS-MSG-NOTA-FORA-FAIXA
019100             PIC X(40) VALUE "NOTA FORA DO INTERVALO 1-5".
019200     05  WS-MSG-SEM-AVALIACAO
019300             PIC X(40) VALUE "SEM AVALIACAO PARA ATUALIZAR".
019400     05  WS-MSG-AVAL-NAO-ENCONTRADA
019500             PIC X(40) VALUE "AVALIACAO NAO ENCONTRADA".
019600     05  WS-MSG-LIMITE-ENTREGAS
019700             PIC X(40) VALUE "LIMITE DE 4 ENTREGAS ATINGIDO".
019800     05  WS-MSG-ENTREGA-NAO-PERTENCE
019900         PIC X(40) VALUE "ENTREGA NAO PERTENCE AO COLABORADOR".
020000     05  WS-MSG-TRANSACAO-INVALIDA
020100             PIC X(40) VALUE "TRANSACAO INVALIDA".
020200
020300 01  WS-DATA-EXEC.
020400     05  WS-DATA-EXEC-AAAAMMDD         PIC 9(08).
020500 01  WS-DATA-EXEC-GRUPO REDEFINES WS-DATA-EXEC.
020600     05  WS-DATA-EXEC-AAAA             PIC 9(04).
020700     05  WS-DATA-EXEC-MM               PIC 9(02).
020800     05  WS-DATA-EXEC-DD               PIC 9(02).
020900 01  WS-DATA-EXEC-EDITADA              PIC X(10) VALUE SPACES.
021000
021100 01  WS-ERRO-LINHA.
021200     05  ERR-CODIGO                    PIC X(02).
021300     05  FILLER                        PIC X(02) VALUE SPACES.
021400     05  ERR-MATRICULA                 PIC 9(08).
021500     05  FILLER                        PIC X(02) VALUE SPACES.
021600     05  ERR-MOTIVO                     PIC X(40).
021700     05  FILLER                        PIC X(78) VALUE SPACES.
021800
021900     COPY EMPTRAN.
022100
022300     COPY EMPMAST.
022400
022500 PROCEDURE DIVISION.
022600
022700*****************************************************************
022800*    MAIN PROCESSING LOOP.  PRE-SCANS THE OLD MASTER FOR THE
022900*    HIGHEST MATRICULA ON FILE, OPENS ALL FILES, THEN
023000*    REPEATEDLY CALLS THE COLLABORATOR MAINTENANCE ROUTINE TIL
023100*    ALL RECORDS HAVE BEEN PROCESSED.  FINALLY PRINTS THE END-
023200*    OF-RUN TOTALS AND CLOSES ALL FILES.
023300*****************************************************************
023400 0000-MAINLINE.
023500
023600     PERFORM 1000-INICIO.
023700     PERFORM 300-MANTEM-COLABORADOR
023800         UNTIL ALL-RECORDS-PROCESSED.
023900     PERFORM 900-FIM.
024000     STOP RUN.
024100
024200*****************************************************************
024300*    LOCATES THE HIGHEST MATRICULA CURRENTLY ON FILE, OPENS THE
024400*    RUN'S FILES AND PRINTS THE REPORT HEADING.
024500*****************************************************************
024600 1000-INICIO.
024700
024800     PERFORM 1050-LOCALIZA-ULTIMA-MATRICULA.
024900     OPEN INPUT  TRANSACTION-FILE
025000                 EMPLOYEE-MASTER-IN
025100          OUTPUT EMPLOYEE-MASTER-OUT
025200                 PERFORMANCE-REPORT
025300                 ERROR-LOG.
025400     ACCEPT WS-DATA-EXEC-AAAAMMDD FROM DATE YYYYMMDD.
025500     PERFORM 600-IMPRIME-CABECALHO.
025600
025700*****************************************************************
025800*    PRE-SCAN PASS (REQ-07-019).  READS THE OLD MASTER FROM TOP
025900*    TO BOTTOM TO FIND THE HIGHEST MATRICULA ON FILE, SO A CC
026000*    REGISTRATION - WHICH ALWAYS ARRIVES WITH TRN-MATRICULA OF
026100*    ZERO AND THEREFORE SORTS AHEAD OF EVERY MASTER RECORD - CAN
026200*    BE GIVEN A NUMBER THAT WILL NEVER COLLIDE WITH A MASTER
026300*    RECORD NOT YET READ BY THE MAIN PASS BELOW.
026400*****************************************************************
026500 1050-LOCALIZA-ULTIMA-MATRICULA.
026600
026700     MOVE ZERO TO WS-ULTIMA-MATRICULA.
026800     MOVE "N" TO WS-FIM-PRESCAN-SWITCH.
026900     OPEN INPUT EMPLOYEE-MASTER-IN.
027000     PERFORM 1060-LE-MESTRE-PRESCAN
027100         UNTIL WS-FIM-PRESCAN.
027200     CLOSE EMPLOYEE-MASTER-IN.
027300     COMPUTE WS-PROXIMA-MATRICULA = WS-ULTIMA-MATRICULA + 1.
027400
027500 1060-LE-MESTRE-PRESCAN.
027600
027700     READ EMPLOYEE-MASTER-IN INTO EMP-MASTER-RECORD
027800         AT END
027900             SET WS-FIM-PRESCAN TO TRUE.
028000     IF NOT WS-FIM-PRESCAN
028100         IF EMP-MATRICULA > WS-ULTIMA-MATRICULA
028200             MOVE EMP-MATRICULA TO WS-ULTIMA-MATRICULA.
028300
028400*****************************************************************
028500*    READS THE NEXT TRANSACTION AND MASTER RECORD AS NEEDED,
028600*    CHECKS FOR A MATCH ON MATRICULA, AND EITHER APPLIES THE
028700*    TRANSACTION OR CARRIES THE MASTER RECORD FORWARD AS IS.
028800*    FINALLY WRITES OUT THE NEW MASTER RECORD ONCE FUNCTIONS ARE
028900*    COMPLETE.
029000*****************************************************************
029100 300-MANTEM-COLABORADOR.
029200*    WIPE ANY OLD DATA FROM THE NEW MASTER RECORD BUFFER
029300     MOVE SPACES TO NM-MASTER-RECORD
029400     MOVE ZEROS  TO NM-MATRICULA
029500                    NM-DT-ADMISSAO
029600                    NM-NOTA-COMPORTAMENTAL
029700                    NM-NOTA-APRENDIZADO
029800                    NM-NOTA-TOMADA-DECISAO
029900                    NM-NOTA-AUTONOMIA
030000                    NM-ENTREGA-COUNT.
030050*    THE SPACE-FILL ABOVE LEAVES THE 4 DELIVERY SLOTS FULL OF
030060*    BLANKS, WHICH IS NOT VALID DATA FOR THE NUMERIC-DISPLAY
030070*    ENT-ID/ENT-NOTA FIELDS - ZERO THEM OUT HERE SO A BRAND NEW
030080*    COLLABORATOR ALWAYS STARTS WITH 4 CLEAN, NUMERIC SLOTS.
030090     PERFORM 301-ZERA-ENTREGAS-NOVAS
030100         VARYING WS-IX-ENTREGA FROM 1 BY 1
030110         UNTIL WS-IX-ENTREGA > 4.
030120
030200     IF NEED-TRANSACTION
030300         PERFORM 310-LE-TRANSACAO
030400         MOVE "N" TO NEED-TRANSACTION-SWITCH.
030500     IF NEED-MASTER
030600         PERFORM 320-LE-MESTRE-ANTIGO
030700         MOVE "N" TO NEED-MASTER-SWITCH.
030800*    CHECK FOR A MATCH ON MATRICULA
030900     PERFORM 330-CASA-MESTRE-TRANSACAO.
031000     IF WRITE-MASTER
031100         PERFORM 340-GRAVA-NOVO-MESTRE
031200         MOVE "N" TO WRITE-MASTER-SWITCH.
031300
031320*****************************************************************
031340*    ZEROES ONE DELIVERY SLOT IN THE NEW MASTER BUFFER.  CALLED
031360*    BY 300 ABOVE BEFORE ANY TRANSACTION IS APPLIED, SO THE
031380*    SLOTS ARE NEVER LEFT HOLDING THE SPACE-FILL FROM THE
031390*    BLANKET MOVE SPACES AT THE TOP OF 300.
031395*****************************************************************
031398 301-ZERA-ENTREGAS-NOVAS.
031399
031400     MOVE ZERO TO NTM-ID (WS-IX-ENTREGA)
031410               NTM-NOTA (WS-IX-ENTREGA).
031420
031440*****************************************************************
031460*    READS IN THE NEXT TRANSACTION RECORD.  AT END OF FILE, SETS
031600*    TRN-MATRICULA TO HIGH-VALUES SO THE MATCH LOGIC TREATS ALL
031700*    REMAINING MASTER RECORDS AS HAVING NO TRANSACTION.
031800*****************************************************************
031900 310-LE-TRANSACAO.
032000
032100     READ TRANSACTION-FILE INTO TRN-TRANSACTION-RECORD
032150         NOT AT END
032180             ADD 1 TO WS-CTR-LIDOS
032200         AT END
032300             MOVE HIGH-VALUES TO TRN-MATRICULA.
032500
032600*****************************************************************
032700*    READS IN THE NEXT OLD MASTER RECORD.  AT END OF FILE, SETS
032800*    EMP-MATRICULA TO HIGH-VALUES SO THE MATCH LOGIC TREATS ALL
032900*    REMAINING TRANSACTIONS AS HAVING NO MASTER.
033000*****************************************************************
033100 320-LE-MESTRE-ANTIGO.
033200
033300     READ EMPLOYEE-MASTER-IN INTO EMP-MASTER-RECORD
033400         AT END
033500             MOVE HIGH-VALUES TO EMP-MATRICULA.
033600
033700*****************************************************************
033800*    COMPARES THE MATRICULA OF THE MASTER AND TRANSACTION
033900*    RECORDS TO DETERMINE WHICH OF THE THREE MATCH CONDITIONS
034000*    APPLIES.
034100*****************************************************************
034200 330-CASA-MESTRE-TRANSACAO.
034300
034400     IF EMP-MATRICULA > TRN-MATRICULA
034500         PERFORM 350-PROCESSA-MESTRE-ALTO
034600     ELSE IF EMP-MATRICULA < TRN-MATRICULA
034700         PERFORM 360-PROCESSA-MESTRE-BAIXO
034800     ELSE
034900         PERFORM 370-PROCESSA-MESTRE-TRANSACAO-IGUAL.
035000
035100*****************************************************************
035200*    WRITES THE NEW MASTER RECORD.  ON A WRITE ERROR, LOGS IT
035300*    AND ENDS THE RUN - A FULL OUTPUT PACK HALFWAY THROUGH A
035400*    RUN IS NOT SOMETHING THIS PROGRAM CAN RECOVER FROM.
035500*****************************************************************
035600 340-GRAVA-NOVO-MESTRE.
035700
035800     WRITE NM-MASTER-RECORD.
035900     IF NOT NEWMAST-SUCCESSFUL
036000         DISPLAY "WRITE ERROR ON EMPLOYEE-MASTER-OUT, MATRICULA "
036100             NM-MATRICULA
036200         DISPLAY "FILE STATUS CODE IS " NEWMAST-FILE-STATUS
036300         SET ALL-RECORDS-PROCESSED TO TRUE.
036400
036500*****************************************************************
036600*    COPIES THE CURRENTLY LOADED OLD MASTER RECORD FORWARD TO THE
036700*    NEW MASTER BUFFER, UNCHANGED.  USED BY THE CARRY-FORWARD
036800*    PATH (360) AND BY EVERY EQUAL-KEY PARAGRAPH THAT DOES NOT
036900*    ITSELF REBUILD THE WHOLE RECORD.
037000*****************************************************************
037100 345-COPIA-MESTRE-ATUAL.
037200
037300     MOVE EMP-MATRICULA          TO NM-MATRICULA
037400     MOVE EMP-NOME                TO NM-NOME
037500     MOVE EMP-DT-ADMISSAO         TO NM-DT-ADMISSAO
037600     MOVE EMP-CARGO               TO NM-CARGO
037700     MOVE EMP-AVAL-FLAG           TO NM-AVAL-FLAG
037800     MOVE EMP-NOTA-COMPORTAMENTAL TO NM-NOTA-COMPORTAMENTAL
037900     MOVE EMP-NOTA-APRENDIZADO    TO NM-NOTA-APRENDIZADO
038000     MOVE EMP-NOTA-TOMADA-DECISAO TO NM-NOTA-TOMADA-DECISAO
038100     MOVE EMP-NOTA-AUTONOMIA      TO NM-NOTA-AUTONOMIA
038200     MOVE EMP-ENTREGA-COUNT       TO NM-ENTREGA-COUNT
038300     PERFORM 346-COPIA-ENTREGA
038400         VARYING WS-IX-ENTREGA FROM 1 BY 1
038500         UNTIL WS-IX-ENTREGA > 4.
038600
038700 346-COPIA-ENTREGA.
038800
038900     MOVE ENT-ID (WS-IX-ENTREGA)        TO NTM-ID (WS-IX-ENTREGA)
039000     MOVE ENT-DESCRICAO (WS-IX-ENTREGA) TO
039100             NTM-DESCRICAO (WS-IX-ENTREGA)
039200     MOVE ENT-NOTA (WS-IX-ENTREGA)      TO
039300             NTM-NOTA (WS-IX-ENTREGA).
039400
039500*****************************************************************
039600*    MASTER RECORD'S MATRICULA IS HIGHER THAN THE TRANSACTION'S,
039700*    MEANING NO MASTER RECORD EXISTS FOR THIS TRANSACTION.  A CC
039800*    REGISTRATION IS APPLIED HERE; EVERY OTHER TRANSACTION CODE
039900*    IS REJECTED AS NOT FOUND.
040000*****************************************************************
040100 350-PROCESSA-MESTRE-ALTO.
040200
040300     IF TRN-88-REGISTRA-COLAB
040400         PERFORM 380-APLICA-CC-REGISTRO
040500     ELSE
040600         MOVE WS-MSG-NAO-ENCONTRADO TO WS-MOTIVO-REJEICAO
040700         PERFORM 390-GRAVA-TRANSACAO-REJEITADA.
040800
040900*****************************************************************
041000*    MASTER RECORD'S MATRICULA IS LOWER THAN THE TRANSACTION'S,
041100*    MEANING THE MASTER RECORD HAS NO MATCHING TRANSACTION.
041200*    CARRIES IT FORWARD TO THE NEW MASTER AS IS.
041300*****************************************************************
041400 360-PROCESSA-MESTRE-BAIXO.
041500
041600     PERFORM 345-COPIA-MESTRE-ATUAL.
041700     SET WRITE-MASTER TO TRUE.
041800     SET NEED-MASTER TO TRUE.
041900
042000*****************************************************************
042100*    MATRICULAS MATCH.  AT END OF BOTH FILES, ENDS THE RUN;
042200*    OTHERWISE DISPATCHES TO THE PARAGRAPH FOR THE TRANSACTION
042300*    CODE.  CC NEVER APPEARS HERE (ITS MATRICULA IS ALWAYS
042400*    ZERO), SO IT IS NOT ONE OF THE CASES BELOW.
042500*****************************************************************
042600 370-PROCESSA-MESTRE-TRANSACAO-IGUAL.
042700*    CHECK FOR END OF BOTH FILES
042800     IF EMP-MATRICULA = HIGH-VALUES
042900         SET ALL-RECORDS-PROCESSED TO TRUE
043000     ELSE
043100     IF TRN-88-ATUALIZA-COLAB
043200         PERFORM 400-APLICA-CU-ATUALIZACAO
043300     ELSE
043400     IF TRN-88-EXCLUI-COLAB
043500         PERFORM 410-APLICA-CD-EXCLUSAO
043600     ELSE
043700     IF TRN-88-CONSULTA-COLAB
043800         PERFORM 420-APLICA-CQ-CONSULTA
043900     ELSE
044000     IF TRN-88-CALCULA-PERFORMANCE
044100         PERFORM 430-APLICA-CP-CALCULO
044200     ELSE
044300     IF TRN-88-REGISTRA-AVAL
044400         PERFORM 440-APLICA-AC-REGISTRO
044500     ELSE
044600     IF TRN-88-CONSULTA-AVAL
044700         PERFORM 450-APLICA-AQ-CONSULTA
044800     ELSE
044900     IF TRN-88-ATUALIZA-AVAL
045000         PERFORM 460-APLICA-AU-ATUALIZACAO
045100     ELSE
045200     IF TRN-88-EXCLUI-AVAL
045300         PERFORM 470-APLICA-AD-EXCLUSAO
045400     ELSE
045500     IF TRN-88-REGISTRA-ENTREGA
045600         PERFORM 480-APLICA-EC-REGISTRO THRU 487-FIM-EC
045700     ELSE
045800     IF TRN-88-CONSULTA-ENTREGA
045900         PERFORM 490-APLICA-EQ-CONSULTA
046000     ELSE
046100     IF TRN-88-LISTA-ENTREGA
046200         PERFORM 500-APLICA-EL-LISTAGEM
046300     ELSE
046400     IF TRN-88-ATUALIZA-ENTREGA
046500         PERFORM 510-APLICA-EU-ATUALIZACAO
046600     ELSE
046700     IF TRN-88-EXCLUI-ENTREGA
046800         PERFORM 520-APLICA-ED-EXCLUSAO
046900     ELSE
047000         MOVE WS-MSG-TRANSACAO-INVALIDA TO WS-MOTIVO-REJEICAO
047100         PERFORM 390-GRAVA-TRANSACAO-REJEITADA.
047200
047300*****************************************************************
047400*    REGISTERS A NEW COLLABORATOR.  ASSIGNS THE NEXT MATRICULA
047500*    (SEE 1050 ABOVE), NO EVALUATION AND NO DELIVERIES YET.
047600*****************************************************************
047700 380-APLICA-CC-REGISTRO.
047800
047900     MOVE WS-PROXIMA-MATRICULA TO NM-MATRICULA.
048000     MOVE TRN-NOME TO NM-NOME.
048100     MOVE TRN-DT-ADMISSAO TO NM-DT-ADMISSAO.
048200     MOVE TRN-CARGO TO NM-CARGO.
048300     MOVE "N" TO NM-AVAL-FLAG.
048400     MOVE ZERO TO NM-NOTA-COMPORTAMENTAL.
048500     MOVE ZERO TO NM-NOTA-APRENDIZADO.
048600     MOVE ZERO TO NM-NOTA-TOMADA-DECISAO.
048700     MOVE ZERO TO NM-NOTA-AUTONOMIA.
048800     MOVE ZERO TO NM-ENTREGA-COUNT.
048900     ADD 1 TO WS-CTR-INCLUIDOS.
049000     ADD 1 TO WS-PROXIMA-MATRICULA.
049100     SET WRITE-MASTER TO TRUE.
049200     SET NEED-TRANSACTION TO TRUE.
049300
049400*****************************************************************
049500*    WRITES THE CURRENT TRANSACTION TO THE ERROR LOG WITH ITS
049600*    REASON TEXT (WS-MOTIVO-REJEICAO, SET BY THE CALLER) AND
049700*    COUNTS IT AS A REJECTED TRANSACTION.  THE MASTER RECORD, IF
049800*    ANY IS LOADED, IS LEFT UNTOUCHED FOR THE NEXT COMPARE.
049900*****************************************************************
050000 390-GRAVA-TRANSACAO-REJEITADA.
050100
050200     MOVE SPACES TO WS-ERRO-LINHA.
050300     MOVE TRN-CODE TO ERR-CODIGO.
050400     MOVE TRN-MATRICULA TO ERR-MATRICULA.
050500     MOVE WS-MOTIVO-REJEICAO TO ERR-MOTIVO.
050600     WRITE ERROR-LOG-RECORD FROM WS-ERRO-LINHA.
050700     IF NOT ERRTRAN-SUCCESSFUL
050800         DISPLAY "WRITE ERROR ON ERROR-LOG, MATRICULA "
050900             TRN-MATRICULA
051000         DISPLAY "FILE STATUS CODE IS " ERRTRAN-FILE-STATUS
051100         SET ALL-RECORDS-PROCESSED TO TRUE
051200     ELSE
051300         ADD 1 TO WS-CTR-REJEITADOS
051400         SET NEED-TRANSACTION TO TRUE.
051500
051600*****************************************************************
051700*    UPDATES A COLLABORATOR'S NAME, ADMISSION DATE AND/OR JOB
051800*    TITLE.  ONLY SUPPLIED (NON-BLANK/NON-ZERO) FIELDS CHANGE.
051900*****************************************************************
052000 400-APLICA-CU-ATUALIZACAO.
052100
052200     PERFORM 345-COPIA-MESTRE-ATUAL.
052300     IF TRN-NOME NOT = SPACES
052400         MOVE TRN-NOME TO NM-NOME.
052500     IF TRN-DT-ADMISSAO NOT = ZERO
052600         MOVE TRN-DT-ADMISSAO TO NM-DT-ADMISSAO.
052700     IF TRN-CARGO NOT = SPACES
052800         MOVE TRN-CARGO TO NM-CARGO.
052900     ADD 1 TO WS-CTR-ATUALIZADOS.
053000     SET WRITE-MASTER TO TRUE.
053100     SET NEED-MASTER TO TRUE.
053200     SET NEED-TRANSACTION TO TRUE.
053300
053400*****************************************************************
053500*    DELETES A COLLABORATOR.  ITS EVALUATION AND DELIVERIES GO
053600*    WITH IT - THE NEW MASTER IS SIMPLY NEVER WRITTEN FOR THIS
053700*    MATRICULA.
053800*****************************************************************
053900 410-APLICA-CD-EXCLUSAO.
054000
054100     ADD 1 TO WS-CTR-EXCLUIDOS.
054200     SET NEED-MASTER TO TRUE.
054300     SET NEED-TRANSACTION TO TRUE.
054400
054500*****************************************************************
054600*    INQUIRES A COLLABORATOR.  PRINTS ITS BEHAVIORAL AVERAGE AND
054700*    DELIVERIES AVERAGE WHEN THEY APPLY (BLANK OTHERWISE) AND
054800*    THE FINAL SCORE WHEN BOTH ARE AVAILABLE.
054900*****************************************************************
055000 420-APLICA-CQ-CONSULTA.
055100
055200     PERFORM 720-CALCULA-MEDIA-COMPORTAMENTAL.
055300     PERFORM 730-CALCULA-MEDIA-ENTREGAS.
055400     PERFORM 740-CALCULA-NOTA-FINAL.
055500     PERFORM 610-IMPRIME-DETALHE.
055600     PERFORM 345-COPIA-MESTRE-ATUAL.
055700     SET WRITE-MASTER TO TRUE.
055800     SET NEED-MASTER TO TRUE.
055900     SET NEED-TRANSACTION TO TRUE.
056000
056100*****************************************************************
056200*    PERFORMANCE CALCULATION.  A BEHAVIORAL EVALUATION AND AT
056300*    LEAST 2 DELIVERIES ARE REQUIRED; OTHERWISE THE TRANSACTION
056400*    IS REJECTED AND NOTHING IS PRINTED.
056500*****************************************************************
056600 430-APLICA-CP-CALCULO.
056700
056800     IF NOT EMP-88-AVALIADO
056900         MOVE WS-MSG-SEM-AVALIACAO-CP TO WS-MOTIVO-REJEICAO
057000         PERFORM 390-GRAVA-TRANSACAO-REJEITADA
057100     ELSE
057200     IF EMP-ENTREGA-COUNT < 2
057300         MOVE WS-MSG-MINIMO-2-ENTREGAS TO WS-MOTIVO-REJEICAO
057400         PERFORM 390-GRAVA-TRANSACAO-REJEITADA
057500     ELSE
057600         PERFORM 720-CALCULA-MEDIA-COMPORTAMENTAL
057700         PERFORM 730-CALCULA-MEDIA-ENTREGAS
057800         PERFORM 740-CALCULA-NOTA-FINAL
057900         PERFORM 610-IMPRIME-DETALHE
058000         PERFORM 345-COPIA-MESTRE-ATUAL
058100         SET WRITE-MASTER TO TRUE
058200         SET NEED-MASTER TO TRUE
058300         SET NEED-TRANSACTION TO TRUE.
058400
058500*****************************************************************
058600*    REGISTERS THE BEHAVIORAL EVALUATION.  REPLACES ANY PRIOR
058700*    EVALUATION ON FILE.  ALL FOUR SCORES MUST BE IN RANGE.
058800*****************************************************************
058900 440-APLICA-AC-REGISTRO.
059000
059100     MOVE TRN-NOTA-1 TO WS-NOTA-A-VALIDAR.
059200     PERFORM 710-VALIDA-FAIXA-NOTA.
059300     IF WS-NOTA-VALIDA
059400         MOVE TRN-NOTA-2 TO WS-NOTA-A-VALIDAR
059500         PERFORM 710-VALIDA-FAIXA-NOTA.
059600     IF WS-NOTA-VALIDA
059700         MOVE TRN-NOTA-3 TO WS-NOTA-A-VALIDAR
059800         PERFORM 710-VALIDA-FAIXA-NOTA.
059900     IF WS-NOTA-VALIDA
060000         MOVE TRN-NOTA-4 TO WS-NOTA-A-VALIDAR
060100         PERFORM 710-VALIDA-FAIXA-NOTA.
060200     IF NOT WS-NOTA-VALIDA
060300         MOVE WS-MSG-NOTA-FORA-FAIXA TO WS-MOTIVO-REJEICAO
060400         PERFORM 390-GRAVA-TRANSACAO-REJEITADA
060500     ELSE
060600         MOVE TRN-NOTA-1 TO EMP-NOTA-COMPORTAMENTAL
060700         MOVE TRN-NOTA-2 TO EMP-NOTA-APRENDIZADO
060800         MOVE TRN-NOTA-3 TO EMP-NOTA-TOMADA-DECISAO
060900         MOVE TRN-NOTA-4 TO EMP-NOTA-AUTONOMIA
061000         SET EMP-88-AVALIADO TO TRUE
061100         PERFORM 345-COPIA-MESTRE-ATUAL
061200         ADD 1 TO WS-CTR-AVALIACOES
061300         SET WRITE-MASTER TO TRUE
061400         SET NEED-MASTER TO TRUE
061500         SET NEED-TRANSACTION TO TRUE.
061600
061700*****************************************************************
061800*    INQUIRES THE BEHAVIORAL EVALUATION.  THE COLLABORATOR MUST
061900*    HAVE ONE ON FILE OR THE TRANSACTION IS REJECTED.
062000*****************************************************************
062100 450-APLICA-AQ-CONSULTA.
062200
062300     IF NOT EMP-88-AVALIADO
062400         MOVE WS-MSG-AVAL-NAO-ENCONTRADA TO WS-MOTIVO-REJEICAO
062500         PERFORM 390-GRAVA-TRANSACAO-REJEITADA
062600     ELSE
062700         PERFORM 720-CALCULA-MEDIA-COMPORTAMENTAL
062800         PERFORM 730-CALCULA-MEDIA-ENTREGAS
062900         PERFORM 740-CALCULA-NOTA-FINAL
063000         PERFORM 610-IMPRIME-DETALHE
063100         PERFORM 345-COPIA-MESTRE-ATUAL
063200         SET WRITE-MASTER TO TRUE
063300         SET NEED-MASTER TO TRUE
063400         SET NEED-TRANSACTION TO TRUE.
063500
063600*****************************************************************
063700*    UPDATES THE BEHAVIORAL EVALUATION.  AN EVALUATION MUST
063800*    ALREADY EXIST.  ONLY THE SUPPLIED (NON-ZERO) SCORES CHANGE.
063900*****************************************************************
064000 460-APLICA-AU-ATUALIZACAO.
064100
064200     IF NOT EMP-88-AVALIADO
064300         MOVE WS-MSG-SEM-AVALIACAO TO WS-MOTIVO-REJEICAO
064400         PERFORM 390-GRAVA-TRANSACAO-REJEITADA
064500     ELSE
064600         PERFORM 461-VALIDA-NOTAS-AU
064700         IF NOT WS-NOTA-VALIDA
064800             MOVE WS-MSG-NOTA-FORA-FAIXA TO WS-MOTIVO-REJEICAO
064900             PERFORM 390-GRAVA-TRANSACAO-REJEITADA
065000         ELSE
065100             PERFORM 462-APLICA-NOTAS-AU
065200             PERFORM 345-COPIA-MESTRE-ATUAL
065300             SET WRITE-MASTER TO TRUE
065400             SET NEED-MASTER TO TRUE
065500             SET NEED-TRANSACTION TO TRUE.
065600
065700 461-VALIDA-NOTAS-AU.
065800
065900     SET WS-NOTA-VALIDA TO TRUE.
066000     IF TRN-NOTA-1 NOT = ZERO
066100         MOVE TRN-NOTA-1 TO WS-NOTA-A-VALIDAR
066200         PERFORM 710-VALIDA-FAIXA-NOTA.
066300     IF WS-NOTA-VALIDA AND TRN-NOTA-2 NOT = ZERO
066400         MOVE TRN-NOTA-2 TO WS-NOTA-A-VALIDAR
066500         PERFORM 710-VALIDA-FAIXA-NOTA.
066600     IF WS-NOTA-VALIDA AND TRN-NOTA-3 NOT = ZERO
066700         MOVE TRN-NOTA-3 TO WS-NOTA-A-VALIDAR
066800         PERFORM 710-VALIDA-FAIXA-NOTA.
066900     IF WS-NOTA-VALIDA AND TRN-NOTA-4 NOT = ZERO
067000         MOVE TRN-NOTA-4 TO WS-NOTA-A-VALIDAR
067100         PERFORM 710-VALIDA-FAIXA-NOTA.
067200
067300 462-APLICA-NOTAS-AU.
067400
067500     IF TRN-NOTA-1 NOT = ZERO
067600         MOVE TRN-NOTA-1 TO EMP-NOTA-COMPORTAMENTAL.
067700     IF TRN-NOTA-2 NOT = ZERO
067800         MOVE TRN-NOTA-2 TO EMP-NOTA-APRENDIZADO.
067900     IF TRN-NOTA-3 NOT = ZERO
068000         MOVE TRN-NOTA-3 TO EMP-NOTA-TOMADA-DECISAO.
068100     IF TRN-NOTA-4 NOT = ZERO
068200         MOVE TRN-NOTA-4 TO EMP-NOTA-AUTONOMIA.
068300
068400*****************************************************************
068500*    DELETES THE BEHAVIORAL EVALUATION.  A MISSING EVALUATION IS
068600*    A WARNING ONLY, NOT A REJECTED TRANSACTION.
068700*****************************************************************
068800 470-APLICA-AD-EXCLUSAO.
068900
069000     IF EMP-88-AVALIADO
069100         MOVE ZERO TO EMP-NOTA-COMPORTAMENTAL
069200         MOVE ZERO TO EMP-NOTA-APRENDIZADO
069300         MOVE ZERO TO EMP-NOTA-TOMADA-DECISAO
069400         MOVE ZERO TO EMP-NOTA-AUTONOMIA
069500         SET EMP-88-NAO-AVALIADO TO TRUE
069600     ELSE
069700         DISPLAY "AVISO - SEM AVALIACAO PARA EXCLUIR, MATRICULA "
069800             EMP-MATRICULA.
069900     PERFORM 345-COPIA-MESTRE-ATUAL.
070000     SET WRITE-MASTER TO TRUE.
070100     SET NEED-MASTER TO TRUE.
070200     SET NEED-TRANSACTION TO TRUE.
070300
070400*****************************************************************
070500*    REGISTERS A DELIVERY.  REJECTS WHEN THE COLLABORATOR ALREADY
070600*    HAS 4 ON FILE OR THE SCORE IS OUT OF RANGE.  THE NEW ID IS
070700*    ONE HIGHER THAN THE HIGHEST CURRENTLY ON FILE (SEE 485-486),
070750*    SO A DELETE FOLLOWED BY AN ADD NEVER REISSUES AN OLD ID.
070760*    PARAGRAPH 370 RUNS 480 THRU 487 AS ONE PERFORM.
070900*****************************************************************
071000 480-APLICA-EC-REGISTRO.
071100
071150*    THIS PARAGRAPH FALLS THROUGH INTO 485/486 BELOW ON A GOOD
071160*    TRANSACTION - THE CALLER AT 370 RUNS THE WHOLE 480 THRU 487
071170*    RANGE AS ONE PERFORM.  A REJECTED TRANSACTION SKIPS THE
071180*    ID-ASSIGNMENT AND SLOT-BUILD STEPS VIA GO TO 487-FIM-EC.
071190     MOVE "N" TO WS-EC-REGISTRO-OK-SWITCH.
071200     IF EMP-ENTREGA-COUNT NOT < 4
071300         MOVE WS-MSG-LIMITE-ENTREGAS TO WS-MOTIVO-REJEICAO
071400         PERFORM 390-GRAVA-TRANSACAO-REJEITADA
071410         GO TO 487-FIM-EC.
071600     MOVE TRN-NOTA-ENTREGA TO WS-NOTA-A-VALIDAR.
071700     PERFORM 710-VALIDA-FAIXA-NOTA.
071800     IF NOT WS-NOTA-VALIDA
071900         MOVE WS-MSG-NOTA-FORA-FAIXA TO WS-MOTIVO-REJEICAO
072000         PERFORM 390-GRAVA-TRANSACAO-REJEITADA
072050         GO TO 487-FIM-EC.
072100     SET WS-EC-REGISTRO-OK TO TRUE.
072150
072200 485-CALCULA-PROXIMO-ENTREGA-ID.
072300
072400     MOVE ZERO TO WS-PROXIMO-ENTREGA-ID.
072500     PERFORM 486-VERIFICA-MAIOR-ID
072600         VARYING WS-IX-ENTREGA FROM 1 BY 1
072700         UNTIL WS-IX-ENTREGA > 4.
072800     ADD 1 TO WS-PROXIMO-ENTREGA-ID.
072900
073000 486-VERIFICA-MAIOR-ID.
073100
073200     IF WS-IX-ENTREGA NOT > EMP-ENTREGA-COUNT
073300         IF ENT-ID (WS-IX-ENTREGA) > WS-PROXIMO-ENTREGA-ID
073400             MOVE ENT-ID (WS-IX-ENTREGA) TO
073500                     WS-PROXIMO-ENTREGA-ID.
073600
073700 487-FIM-EC.
073800
073900     IF WS-EC-REGISTRO-OK
074000         ADD 1 TO EMP-ENTREGA-COUNT
074100         MOVE EMP-ENTREGA-COUNT TO WS-IX-ENTREGA
074200         MOVE WS-PROXIMO-ENTREGA-ID TO ENT-ID (WS-IX-ENTREGA)
074300         MOVE TRN-DESCRICAO TO
074400                 ENT-DESCRICAO (WS-IX-ENTREGA)
074500         MOVE TRN-NOTA-ENTREGA TO
074600                 ENT-NOTA (WS-IX-ENTREGA)
074700         PERFORM 345-COPIA-MESTRE-ATUAL
074800         ADD 1 TO WS-CTR-ENTREGAS
074900         SET WRITE-MASTER TO TRUE
075000         SET NEED-MASTER TO TRUE
075100         SET NEED-TRANSACTION TO TRUE.
075200
075300*****************************************************************
075400*    INQUIRES ONE DELIVERY.  THE DELIVERY MUST BE ON FILE FOR
075500*    THIS COLLABORATOR OR THE TRANSACTION IS REJECTED.
075600*****************************************************************
075700 490-APLICA-EQ-CONSULTA.
075750
075800     PERFORM 750-LOCALIZA-ENTREGA.
075850     IF NOT WS-ENTREGA-ACHADA
075900         MOVE WS-MSG-ENTREGA-NAO-PERTENCE TO WS-MOTIVO-REJEICAO
076000         PERFORM 390-GRAVA-TRANSACAO-REJEITADA
076100     ELSE
076200         PERFORM 720-CALCULA-MEDIA-COMPORTAMENTAL
076300         PERFORM 730-CALCULA-MEDIA-ENTREGAS
076400         PERFORM 740-CALCULA-NOTA-FINAL
076500         PERFORM 610-IMPRIME-DETALHE
076600         PERFORM 345-COPIA-MESTRE-ATUAL
076700         SET WRITE-MASTER TO TRUE
076800         SET NEED-MASTER TO TRUE
076900         SET NEED-TRANSACTION TO TRUE.
077000
077100*****************************************************************
077200*    LISTS ALL DELIVERIES ON FILE FOR THE COLLABORATOR, POSSIBLY
077300*    NONE.  ONE SUMMARY DETAIL LINE IS PRINTED, AS FOR CQ/AQ/EQ.
077400*****************************************************************
077500 500-APLICA-EL-LISTAGEM.
077600
077700     PERFORM 720-CALCULA-MEDIA-COMPORTAMENTAL.
077800     PERFORM 730-CALCULA-MEDIA-ENTREGAS.
077900     PERFORM 740-CALCULA-NOTA-FINAL.
078000     PERFORM 610-IMPRIME-DETALHE.
078100     PERFORM 345-COPIA-MESTRE-ATUAL.
078200     SET WRITE-MASTER TO TRUE.
078300     SET NEED-MASTER TO TRUE.
078400     SET NEED-TRANSACTION TO TRUE.
078500
078600*****************************************************************
078700*    UPDATES ONE DELIVERY'S DESCRIPTION AND/OR SCORE.  THE
078800*    DELIVERY MUST BE ON FILE FOR THIS COLLABORATOR.
078900*****************************************************************
079000 510-APLICA-EU-ATUALIZACAO.
079100
079200     PERFORM 750-LOCALIZA-ENTREGA.
079300     IF NOT WS-ENTREGA-ACHADA
079400         MOVE WS-MSG-ENTREGA-NAO-PERTENCE TO WS-MOTIVO-REJEICAO
079500         PERFORM 390-GRAVA-TRANSACAO-REJEITADA
079600     ELSE
079700         SET WS-NOTA-VALIDA TO TRUE
079800         IF TRN-NOTA-ENTREGA NOT = ZERO
079900             MOVE TRN-NOTA-ENTREGA TO WS-NOTA-A-VALIDAR
080000             PERFORM 710-VALIDA-FAIXA-NOTA.
080100         IF NOT WS-NOTA-VALIDA
080200             MOVE WS-MSG-NOTA-FORA-FAIXA TO WS-MOTIVO-REJEICAO
080300             PERFORM 390-GRAVA-TRANSACAO-REJEITADA
080400         ELSE
080500             IF TRN-DESCRICAO NOT = SPACES
080600                 MOVE TRN-DESCRICAO TO
080700                    ENT-DESCRICAO (WS-INDICE-ENTREGA-ACHADO).
080800             IF TRN-NOTA-ENTREGA NOT = ZERO
080900                 MOVE TRN-NOTA-ENTREGA TO
081000                    ENT-NOTA (WS-INDICE-ENTREGA-ACHADO).
081100             PERFORM 345-COPIA-MESTRE-ATUAL
081200             SET WRITE-MASTER TO TRUE
081300             SET NEED-MASTER TO TRUE
081400             SET NEED-TRANSACTION TO TRUE.
081500
081600*****************************************************************
081700*    DELETES ONE DELIVERY AND CLOSES THE GAP BY SHIFTING THE
081800*    REMAINING SLOTS UP ONE POSITION (SEE 521/522).
081900*****************************************************************
082000 520-APLICA-ED-EXCLUSAO.
082100
082200     PERFORM 750-LOCALIZA-ENTREGA.
082300     IF NOT WS-ENTREGA-ACHADA
082400         MOVE WS-MSG-ENTREGA-NAO-PERTENCE TO WS-MOTIVO-REJEICAO
082500         PERFORM 390-GRAVA-TRANSACAO-REJEITADA
082600     ELSE
082700         PERFORM 521-DESLOCA-ENTREGAS
082800         SUBTRACT 1 FROM EMP-ENTREGA-COUNT
082900         PERFORM 345-COPIA-MESTRE-ATUAL
083000         SET WRITE-MASTER TO TRUE
083100         SET NEED-MASTER TO TRUE
083200         SET NEED-TRANSACTION TO TRUE.
083300
083400 521-DESLOCA-ENTREGAS.
083500
083600     PERFORM 522-DESLOCA-UM-SLOT
083700         VARYING WS-IX-ENTREGA
083800         FROM WS-INDICE-ENTREGA-ACHADO BY 1
083900         UNTIL WS-IX-ENTREGA NOT < EMP-ENTREGA-COUNT.
084000
084100 522-DESLOCA-UM-SLOT.
084200
084300     COMPUTE WS-IX-LIVRE = WS-IX-ENTREGA + 1.
084400     MOVE ENT-ID (WS-IX-LIVRE)        TO ENT-ID (WS-IX-ENTREGA).
084500     MOVE ENT-DESCRICAO (WS-IX-LIVRE) TO
084600             ENT-DESCRICAO (WS-IX-ENTREGA).
084700     MOVE ENT-NOTA (WS-IX-LIVRE) TO ENT-NOTA (WS-IX-ENTREGA).
084800
084900*****************************************************************
085000*    BUILDS AND WRITES THE REPORT PAGE HEADING.
085100*****************************************************************
085200 600-IMPRIME-CABECALHO.
085300
085400     MOVE SPACES TO REL-CABECALHO.
085500     MOVE "RELATORIO DE PERFORMANCE DE COLABORADORES" TO
085600             REL-CAB-TITULO.
085700     MOVE "DATA EXEC: " TO REL-CAB-LIT-DATA.
085800     MOVE WS-DATA-EXEC-MM TO WS-DATA-EXEC-EDITADA (1:2).
085900     MOVE "/" TO WS-DATA-EXEC-EDITADA (3:1).
086000     MOVE WS-DATA-EXEC-DD TO WS-DATA-EXEC-EDITADA (4:2).
086100     MOVE "/" TO WS-DATA-EXEC-EDITADA (6:1).
086200     MOVE WS-DATA-EXEC-AAAA TO WS-DATA-EXEC-EDITADA (7:4).
086300     MOVE WS-DATA-EXEC-EDITADA TO REL-CAB-DATA.
086400     WRITE REL-CABECALHO.
086500     IF NOT PERFRPT-SUCCESSFUL
086600         DISPLAY "WRITE ERROR ON PERFORMANCE-REPORT HEADING"
086700         DISPLAY "FILE STATUS CODE IS " PERFRPT-FILE-STATUS
086800         SET ALL-RECORDS-PROCESSED TO TRUE.
086900
087000*****************************************************************
087100*    BUILDS AND WRITES ONE DETAIL LINE FOR THE CURRENTLY LOADED
087200*    COLLABORATOR, FIRST CHECKING THE CONTROL BREAK.
087300*****************************************************************
087400 610-IMPRIME-DETALHE.
087500
087600     PERFORM 620-VERIFICA-QUEBRA-CONTROLE.
087650*    GROUP MOVE ABOVE ALREADY BLANKS THE EDITED AVERAGE/SCORE
087660*    FIELDS BELOW - NO ELSE NEEDED WHEN THEY DO NOT APPLY.
087700     MOVE SPACES TO REL-DETALHE.
087800     MOVE EMP-MATRICULA TO REL-DET-MATRICULA.
087900     MOVE EMP-NOME TO REL-DET-NOME.
088000     IF WS-TEM-AVALIACAO
088100         MOVE WS-MEDIA-COMPORTAMENTAL TO REL-DET-MEDIA-COMPORT.
088400     IF WS-TEM-ENTREGAS
088500         MOVE WS-MEDIA-ENTREGAS TO REL-DET-MEDIA-ENTREGAS.
088800     IF WS-TEM-NOTA-FINAL
088900         MOVE WS-NOTA-FINAL TO REL-DET-NOTA-FINAL.
089200     WRITE REL-DETALHE.
089300     IF NOT PERFRPT-SUCCESSFUL
089400         DISPLAY "WRITE ERROR ON PERFORMANCE-REPORT DETAIL"
089500         DISPLAY "FILE STATUS CODE IS " PERFRPT-FILE-STATUS
089600         SET ALL-RECORDS-PROCESSED TO TRUE
089700     ELSE
089800         ADD 1 TO WS-CTR-LINHAS-IMPRESSAS.
089900
090000*****************************************************************
090100*    CONTROL BREAK ON MATRICULA - A BLANK LINE SEPARATES EACH
090200*    COLLABORATOR'S DETAIL LINE FROM THE NEXT, EXCEPT THE FIRST.
090300*****************************************************************
090400 620-VERIFICA-QUEBRA-CONTROLE.
090500
090600     IF NOT WS-PRIMEIRA-LINHA
090700         IF EMP-MATRICULA NOT = WS-ULTIMA-MATRICULA-IMPRESSA
090800             MOVE SPACES TO REL-LINHA
090900             WRITE RELATORIO-LINHA.
091000     MOVE EMP-MATRICULA TO WS-ULTIMA-MATRICULA-IMPRESSA.
091100     MOVE "N" TO WS-PRIMEIRA-LINHA-SWITCH.
091200
091300*****************************************************************
091400*    VALIDATES WS-NOTA-A-VALIDAR IS IN THE 1.00-5.00 RANGE
091500*    COMMON TO EVERY BEHAVIORAL AND DELIVERY SCORE.
091600*****************************************************************
091700 710-VALIDA-FAIXA-NOTA.
091800
091900     IF WS-NOTA-A-VALIDAR < 1.00 OR WS-NOTA-A-VALIDAR > 5.00
092000         MOVE "N" TO WS-NOTA-VALIDA-SWITCH
092100     ELSE
092200         SET WS-NOTA-VALIDA TO TRUE.
092300
092400*****************************************************************
092500*    AVERAGES THE FOUR BEHAVIORAL SCORES, ROUNDED HALF-UP TO 2
092600*    DECIMALS, WHEN AN EVALUATION IS ON FILE.
092700*****************************************************************
092800 720-CALCULA-MEDIA-COMPORTAMENTAL.
092900
093000     IF EMP-88-AVALIADO
093100         COMPUTE WS-SOMA-COMPORTAMENTAL ROUNDED =
093200             EMP-NOTA-COMPORTAMENTAL + EMP-NOTA-APRENDIZADO +
093300             EMP-NOTA-TOMADA-DECISAO + EMP-NOTA-AUTONOMIA
093400         COMPUTE WS-MEDIA-COMPORTAMENTAL ROUNDED =
093500             WS-SOMA-COMPORTAMENTAL / 4
093600         SET WS-TEM-AVALIACAO TO TRUE
093700     ELSE
093800         MOVE ZERO TO WS-MEDIA-COMPORTAMENTAL
093900         MOVE "N" TO WS-TEM-AVALIACAO-SWITCH.
094000
094100*****************************************************************
094200*    AVERAGES THE DELIVERY SCORES ON FILE, ROUNDED HALF-UP TO 2
094300*    DECIMALS, WHEN THE COLLABORATOR HAS AT LEAST ONE DELIVERY.
094400*****************************************************************
094500 730-CALCULA-MEDIA-ENTREGAS.
094600
094700     IF EMP-ENTREGA-COUNT > ZERO
094800         MOVE ZERO TO WS-SOMA-ENTREGAS
094900         PERFORM 731-SOMA-ENTREGA
095000             VARYING WS-IX-ENTREGA FROM 1 BY 1
095100             UNTIL WS-IX-ENTREGA > EMP-ENTREGA-COUNT
095200         COMPUTE WS-MEDIA-ENTREGAS ROUNDED =
095300             WS-SOMA-ENTREGAS / EMP-ENTREGA-COUNT
095400         SET WS-TEM-ENTREGAS TO TRUE
095500     ELSE
095600         MOVE ZERO TO WS-MEDIA-ENTREGAS
095700         MOVE "N" TO WS-TEM-ENTREGAS-SWITCH.
095800
095900 731-SOMA-ENTREGA.
096000
096100     ADD ENT-NOTA (WS-IX-ENTREGA) TO WS-SOMA-ENTREGAS.
096200
096300*****************************************************************
096400*    FINAL SCORE - SIMPLE SUM OF THE TWO AVERAGES, WHEN BOTH ARE
096500*    AVAILABLE.  NO FURTHER ROUNDING - BOTH INPUTS ARE ALREADY
096600*    2 DECIMALS.
096700*****************************************************************
096800 740-CALCULA-NOTA-FINAL.
096900
097000     IF WS-TEM-AVALIACAO AND WS-TEM-ENTREGAS
097100         COMPUTE WS-NOTA-FINAL =
097200             WS-MEDIA-COMPORTAMENTAL + WS-MEDIA-ENTREGAS
097300         SET WS-TEM-NOTA-FINAL TO TRUE
097400     ELSE
097500         MOVE ZERO TO WS-NOTA-FINAL
097600         MOVE "N" TO WS-TEM-NOTA-FINAL-SWITCH.
097700
097800*****************************************************************
097900*    SEARCHES THE COLLABORATOR'S DELIVERY TABLE FOR TRN-ENTREGA-
098000*    ID.  A DELIVERY ID THAT EXISTS UNDER A DIFFERENT
098100*    COLLABORATOR IS NEVER VISIBLE HERE, SO "NOT FOUND" AND
098200*    "BELONGS TO ANOTHER COLLABORATOR" ARE THE SAME OUTCOME FROM
098300*    THIS PROGRAM'S POINT OF VIEW.
098400*****************************************************************
098500 750-LOCALIZA-ENTREGA.
098600
098700     MOVE "N" TO WS-ENTREGA-ACHADA-SWITCH.
098800     MOVE ZERO TO WS-INDICE-ENTREGA-ACHADO.
098900     PERFORM 751-COMPARA-ENTREGA
099000         VARYING WS-IX-ENTREGA FROM 1 BY 1
099100         UNTIL WS-IX-ENTREGA > 4.
099200
099300 751-COMPARA-ENTREGA.
099400
099500     IF NOT WS-ENTREGA-ACHADA
099600         IF WS-IX-ENTREGA NOT > EMP-ENTREGA-COUNT
099700             IF ENT-ID (WS-IX-ENTREGA) = TRN-ENTREGA-ID
099800                 MOVE WS-IX-ENTREGA TO WS-INDICE-ENTREGA-ACHADO
099900                 SET WS-ENTREGA-ACHADA TO TRUE.
100000
100100*****************************************************************
100200*    PRINTS THE END-OF-RUN TOTALS BLOCK AND CLOSES ALL FILES.
100300*****************************************************************
100400 900-FIM.
100500
100600     PERFORM 910-IMPRIME-TOTAIS.
100700     CLOSE TRANSACTION-FILE
100800           EMPLOYEE-MASTER-IN
100900           EMPLOYEE-MASTER-OUT
101000           PERFORMANCE-REPORT
101100           ERROR-LOG.
101200
101300 910-IMPRIME-TOTAIS.
101400
101500     MOVE SPACES TO REL-LINHA.
101600     WRITE RELATORIO-LINHA.
101700     MOVE SPACES TO REL-TOTAIS.
101800     MOVE "TRANSACOES LIDAS.............." TO REL-TOT-LITERAL.
101900     MOVE WS-CTR-LIDOS TO REL-TOT-VALOR.
102000     WRITE REL-TOTAIS.
102100     MOVE SPACES TO REL-TOTAIS.
102200     MOVE "COLABORADORES INCLUIDOS......." TO REL-TOT-LITERAL.
102300     MOVE WS-CTR-INCLUIDOS TO REL-TOT-VALOR.
102400     WRITE REL-TOTAIS.
102500     MOVE SPACES TO REL-TOTAIS.
102600     MOVE "COLABORADORES ATUALIZADOS....." TO REL-TOT-LITERAL.
102700     MOVE WS-CTR-ATUALIZADOS TO REL-TOT-VALOR.
102800     WRITE REL-TOTAIS.
102900     MOVE SPACES TO REL-TOTAIS.
103000     MOVE "COLABORADORES EXCLUIDOS......." TO REL-TOT-LITERAL.
103100     MOVE WS-CTR-EXCLUIDOS TO REL-TOT-VALOR.
103200     WRITE REL-TOTAIS.
103300     MOVE SPACES TO REL-TOTAIS.
103400     MOVE "AVALIACOES REGISTRADAS........" TO REL-TOT-LITERAL.
103500     MOVE WS-CTR-AVALIACOES TO REL-TOT-VALOR.
103600     WRITE REL-TOTAIS.
103700     MOVE SPACES TO REL-TOTAIS.
103800     MOVE "ENTREGAS REGISTRADAS.........." TO REL-TOT-LITERAL.
103900     MOVE WS-CTR-ENTREGAS TO REL-TOT-VALOR.
104000     WRITE REL-TOTAIS.
104100     MOVE SPACES TO REL-TOTAIS.
104200     MOVE "LINHAS DE PERFORMANCE IMPRESSAS" TO REL-TOT-LITERAL.
104300     MOVE WS-CTR-LINHAS-IMPRESSAS TO REL-TOT-VALOR.
104400     WRITE REL-TOTAIS.
104500     MOVE SPACES TO REL-TOTAIS.
104600     MOVE "TRANSACOES REJEITADAS........." TO REL-TOT-LITERAL.
104700     MOVE WS-CTR-REJEITADOS TO REL-TOT-VALOR.
104800     WRITE REL-TOTAIS.
