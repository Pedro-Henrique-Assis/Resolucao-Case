000100*****************************************************************
000200* Copybook name:   EMPRPT.                                      *
000300* Original author: B STEARNS.                                   *
000400*
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 11-18-94   R PATTERSON   Initial performance report line,     *
000900*                          REQ-94-140 (heading/detail/totals).  *
001000* 04-22-03   T OKAFOR      Widened REL-DET-NOME after the       *
001100*                          2nd-shift abend on a 31-byte name.   *
001200*****************************************************************
001300*
001400* RECORD  : PERFORMANCE-REPORT                                  *
001500* PURPOSE : ONE 132-BYTE PRINT AREA, REUSED THREE WAYS - A PAGE
001600*           HEADING, A COLLABORATOR DETAIL LINE (CQ/AQ/EQ/EL/CP)
001700*           AND THE END-OF-RUN TOTALS BLOCK.  CALLER MOVES INTO
001800*           WHICHEVER REDEFINITION MATCHES THE LINE BEING BUILT
001900*           THEN WRITES RELATORIO-LINHA.
002000*****************************************************************
002100 01  RELATORIO-LINHA.
002200     05  REL-LINHA                  PIC X(132).
002300
002400 01  REL-CABECALHO REDEFINES RELATORIO-LINHA.
002500     05  FILLER                      PIC X(10).
002600     05  REL-CAB-TITULO              PIC X(50).
002700     05  FILLER                      PIC X(10).
002800     05  REL-CAB-LIT-DATA             PIC X(11).
002900     05  REL-CAB-DATA                PIC X(10).
003000     05  FILLER                      PIC X(41).
003100
003200 01  REL-DETALHE REDEFINES RELATORIO-LINHA.
003300     05  FILLER                      PIC X(05).
003400     05  REL-DET-MATRICULA           PIC 9(08).
003500     05  FILLER                      PIC X(02).
003600     05  REL-DET-NOME                PIC X(30).
003700     05  FILLER                      PIC X(02).
003800     05  REL-DET-MEDIA-COMPORT        PIC Z9.99.
003900     05  FILLER                      PIC X(02).
004000     05  REL-DET-MEDIA-ENTREGAS       PIC Z9.99.
004100     05  FILLER                      PIC X(02).
004200     05  REL-DET-NOTA-FINAL           PIC Z9.99.
004300     05  FILLER                      PIC X(66).
004400
004500 01  REL-TOTAIS REDEFINES RELATORIO-LINHA.
004600     05  FILLER                      PIC X(05).
004700     05  REL-TOT-LITERAL             PIC X(30).
004800     05  FILLER                      PIC X(02).
004900     05  REL-TOT-VALOR               PIC ZZZ,ZZ9.
005000     05  FILLER                      PIC X(88).
